000100*****************************************************************
000200* SRCAUTH   -- AUTHORIZED-SOURCE-TABLE.  FIXED AT COMPILE TIME,
000300*              NOT RELOADED FROM A FILE.  CHECKED BY FXPBPROX ON
000400*              EVERY UPDATE CALL BEFORE THE BATCH IS FORWARDED.
000500*****************************************************************
000600 01  AS-AUTH-TABLE.
000700     05  AS-ENTRY.
000800         10  FILLER                  PIC X(4) VALUE "LP1 ".
000900         10  FILLER                  PIC X(4) VALUE "LP2 ".
001000         10  FILLER                  PIC X(4) VALUE "LP3 ".
001100     05  AS-TABLE REDEFINES AS-ENTRY.
001200         10  AS-SOURCE OCCURS 3 TIMES PIC X(4).
001300     05  FILLER                      PIC X(4).
