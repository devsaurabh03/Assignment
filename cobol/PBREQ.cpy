000100*****************************************************************
000200* PBREQ     -- OPERATION REQUEST BLOCK, PASSED ON EVERY CALL
000300*              DOWN THE FXPBDRV / FXPBPROX / FXPBOOK / FXAGGR
000400*              CHAIN.  ONLY THE FIELDS THE OPERATION NEEDS ARE
000500*              SET BY THE CALLER; THE REST ARE IGNORED.
000600*              PB-TARGET-QTY AND PB-PRICE SHARE ONE SLOT SINCE
000700*              NO SINGLE OPERATION EVER NEEDS BOTH AT ONCE --
000800*              GET-VWAP SETS THE QUANTITY VIEW, GET-TOTAL-QTY
000900*              SETS THE PRICE VIEW.
001000*****************************************************************
001100 01  PB-REQUEST.
001200     05  PB-OPERATION                PIC X(8).
001300         88  PB-OP-UPDATE            VALUE "UPDATE".
001400         88  PB-OP-RESET             VALUE "RESET".
001500         88  PB-OP-GET-VWAP          VALUE "GETVWAP".
001600         88  PB-OP-GET-TOTQ          VALUE "GETTOTQ".
001700         88  PB-OP-CLOSE-AUDIT       VALUE "CLOSEAUD".
001800     05  PB-SIDE                     PIC X(4).
001900         88  PB-SIDE-IS-BUY          VALUE "BUY ".
002000         88  PB-SIDE-IS-SELL         VALUE "SELL".
002100     05  PB-TARGET-QTY               PIC S9(11) COMP-3.
002200     05  PB-PRICE REDEFINES PB-TARGET-QTY
002300                                     PIC S9(5)V9(4) COMP-3.
002400     05  FILLER                      PIC X(4).
