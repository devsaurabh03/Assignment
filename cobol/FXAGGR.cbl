000100*****************************************************************
000200* MERIDIAN TRUST & CLEARING CORP. -- TREASURY SYSTEMS GROUP
000300* ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE.
000400* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000500* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000600*
000700* #ident "@(#) fxbook/FXAGGR.cbl 1.5"
000800* static char sccsid[] = "@(#) fxbook/FXAGGR.cbl 1.5";
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     FXAGGR.
001200 AUTHOR.         K OYELARAN.
001300 INSTALLATION.   MERIDIAN TRUST - TREASURY SYSTEMS GROUP.
001400 DATE-WRITTEN.   07/03/91.
001500 DATE-COMPILED.
001600 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
001700*****************************************************************
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 07/03/91  RH   ORIGINAL CODING PER TS-91-014.  SMALL SINGLE-
002100*                PURPOSE SERVER, SAME SHAPE AS THE OLD FUND-PRICE
002200*                LOOKUP, EXCEPT IT WALKS A PASSED-IN LEVEL TABLE
002300*                INSTEAD OF READING ONE INDEXED RECORD.
002400* 08/11/91  RH   FIXED ROUNDING -- VWAP MUST ROUND HALF-UP AT 4
002500*                DECIMALS, NOT TRUNCATE (PR-91-091).
002600* 01/14/95  KOY  CLARIFIED "INSUFFICIENT QUANTITY" FAILURE PATH --
002700*                NO VWAP IS RETURNED ON A SHORT BOOK, VQ-STATUS
002800*                IS SET TO "F" AND VQ-VWAP IS LEFT AT ZERO
002900*                (PR-95-002 FOLLOW-UP).
003000* 09/23/96  TMB  ADDED UPSI-0 TRACE SWITCH, SHARED WITH FXPBOOK,
003100*                FOR A RAW ACCUMULATOR DUMP DURING INCIDENT
003200*                DIAGNOSIS (PR-96-071).
003300* 02/11/98  TMB  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,
003400*                NO CHANGES REQUIRED.
003500* 05/17/01  JPT  NO LOGIC CHANGE -- COMMENT CLEANUP ONLY, PER
003600*                AUDIT FINDING CR-01-118.
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   MTC-3090.
004100 OBJECT-COMPUTER.   MTC-3090.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS WS-TRACE-ON
004400            OFF STATUS IS WS-TRACE-OFF.
004500*****************************************************************
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 77  WS-QTY-TO-USE               PIC S9(11) COMP-3 VALUE ZERO.
004900*****************************************************************
005000* WS-AGGR-ACCUMULATORS / WS-AGGR-TRACE-VIEW -- THE RUNNING SUM
005100* AND REMAINING QUANTITY FOR THE VWAP WALK.  WS-AGGR-TRACE-VIEW
005200* IS A RAW REDEFINE OF THE SAME BYTES USED ONLY UNDER WS-TRACE-ON
005300* FOR A CRUDE SUPPORT-DESK DUMP WHEN A CALL COMES IN THAT A BOOK
005400* LOOKS SHORT -- FASTER THAN RECOMPILING WITH EDITED FIELDS DURING
005500* AN INCIDENT (PR-96-071).
005600*****************************************************************
005700 01  WS-AGGR-ACCUMULATORS.
005800     05  WS-SUM-PRODUCT          PIC S9(9)V9(4) COMP-3.
005900     05  WS-REMAINING-QTY        PIC S9(11) COMP-3.
006000 01  WS-AGGR-TRACE-VIEW REDEFINES WS-AGGR-ACCUMULATORS
006100                                 PIC X(13).
006200*****************************************************************
006300 LINKAGE SECTION.
006400*****************************************************************
006500* THE FOUR ITEMS BELOW ALIAS THE CALLER'S STORAGE -- THIS PROGRAM
006600* NEVER OWNS LT-LEVEL-TABLE/PB-REQUEST/VQ-RESULT/TQ-RESULT, IT
006700* ONLY WORKS ON WHATEVER FXPBOOK PASSED DOWN.
006800*****************************************************************
006900 COPY PBREQ.
007000 COPY VWAPRES.
007100 COPY TOTQRES.
007200 COPY LVLTAB.
007300*****************************************************************
007400 PROCEDURE DIVISION USING LT-LEVEL-TABLE PB-REQUEST VQ-RESULT
007500         TQ-RESULT.
007600*****************************************************************
007700 0100-DISPATCH.
007800     IF PB-OP-GET-VWAP
007900         PERFORM 0200-CALC-VWAP THRU 0200-EXIT
008000     ELSE IF PB-OP-GET-TOTQ
008100         PERFORM 0300-CALC-TOTAL-QTY THRU 0300-EXIT
008200     END-IF.
008300     GOBACK.
008400*****************************************************************
008500* 0200-CALC-VWAP -- WALKS THE LEVEL TABLE BEST-TO-WORST.  ONCE
008600* REMAINING-QTY REACHES ZERO NO FURTHER LEVEL CONTRIBUTES, BUT
008700* THE LOOP STILL RUNS TO THE END OF THE TABLE (BUSINESS RULE
008800* SAYS "SKIP", NOT "STOP").  A SHORT BOOK FAILS THE QUERY.
008900*****************************************************************
009000 0200-CALC-VWAP.
009100     MOVE ZERO TO WS-SUM-PRODUCT.
009200     MOVE VQ-TARGET-QTY TO WS-REMAINING-QTY.
009300     PERFORM 0210-CONSUME-ONE-LEVEL THRU 0210-EXIT
009400         VARYING LT-IX FROM 1 BY 1
009500         UNTIL LT-IX > LT-LEVEL-COUNT.
009600     IF WS-TRACE-ON
009700         DISPLAY "FXAGGR TRACE VWAP DUMP " WS-AGGR-TRACE-VIEW
009800     END-IF.
009900     IF WS-REMAINING-QTY > 0
010000         SET VQ-FAILURE TO TRUE
010100         MOVE ZERO TO VQ-VWAP
010200     ELSE
010300         SET VQ-SUCCESS TO TRUE
010400         COMPUTE VQ-VWAP ROUNDED
010500                 = WS-SUM-PRODUCT / VQ-TARGET-QTY.
010600     END-IF.
010700 0200-EXIT.
010800     EXIT.
010900*****************************************************************
011000 0210-CONSUME-ONE-LEVEL.
011100     IF WS-REMAINING-QTY NOT > 0
011200         GO TO 0210-EXIT.
011300     IF LT-QUANTITY (LT-IX) < WS-REMAINING-QTY
011400         MOVE LT-QUANTITY (LT-IX) TO WS-QTY-TO-USE
011500     ELSE
011600         MOVE WS-REMAINING-QTY TO WS-QTY-TO-USE
011700     END-IF.
011800     COMPUTE WS-SUM-PRODUCT =
011900             WS-SUM-PRODUCT + LT-PRICE (LT-IX) * WS-QTY-TO-USE.
012000     SUBTRACT WS-QTY-TO-USE FROM WS-REMAINING-QTY.
012100 0210-EXIT.
012200     EXIT.
012300*****************************************************************
012400* 0300-CALC-TOTAL-QTY -- EXACT-PRICE SUM ACROSS THE TABLE.  NO
012500* PARTIAL/RANGE MATCHING.
012600*****************************************************************
012700 0300-CALC-TOTAL-QTY.
012800     MOVE ZERO TO TQ-TOTAL-QTY.
012900     PERFORM 0310-ADD-ONE-LEVEL THRU 0310-EXIT
013000         VARYING LT-IX FROM 1 BY 1
013100         UNTIL LT-IX > LT-LEVEL-COUNT.
013200 0300-EXIT.
013300     EXIT.
013400*****************************************************************
013500 0310-ADD-ONE-LEVEL.
013600     IF LT-PRICE (LT-IX) = TQ-PRICE
013700         ADD LT-QUANTITY (LT-IX) TO TQ-TOTAL-QTY
013800     END-IF.
013900 0310-EXIT.
014000     EXIT.
