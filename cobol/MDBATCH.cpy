000100*****************************************************************
000200* MDBATCH   -- ONE UPDATE BATCH: A RUN OF MARKET-DATA-RECORDS
000300*              SHARING THE SAME MD-SOURCE, READ FROM MKTDATA.DAT
000400*              BY FXPBDRV AND PASSED WHOLE TO FXPBPROX / FXPBOOK.
000500*****************************************************************
000600 01  MB-BATCH.
000700     05  MB-SOURCE                   PIC X(4).
000800     05  MB-RECORD-COUNT             PIC S9(4) COMP-5.
000900     05  FILLER                      PIC X(4).
001000     05  MB-ENTRY OCCURS 0 TO 500 TIMES
001100             DEPENDING ON MB-RECORD-COUNT
001200             INDEXED BY MB-IX.
001300         10  MB-INSTRUMENT           PIC X(8).
001400         10  MB-SIDE                 PIC X(4).
001500         10  MB-PRICE                PIC S9(5)V9(4) COMP-3.
001600         10  MB-QUANTITY             PIC S9(11) COMP-3.
001700         10  FILLER                  PIC X(4).
