000100*****************************************************************
000200* MERIDIAN TRUST & CLEARING CORP. -- TREASURY SYSTEMS GROUP
000300* ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE.
000400* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000500* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000600*
000700* #ident "@(#) fxbook/FXPBDRV.cbl 1.9"
000800* static char sccsid[] = "@(#) fxbook/FXPBDRV.cbl 1.9";
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     FXPBDRV.
001200 AUTHOR.         R HALVERSEN.
001300 INSTALLATION.   MERIDIAN TRUST - TREASURY SYSTEMS GROUP.
001400 DATE-WRITTEN.   06/14/91.
001500 DATE-COMPILED.
001600 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
001700*****************************************************************
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 06/14/91  RH   ORIGINAL CODING PER TS-91-014.  DRIVES THE
002100*                INTRADAY FX PRICE BOOK OFF THE LP QUOTE FEED,
002200*                REPLACES THE MANUAL VWAP WORKSHEETS RUN BY THE
002300*                FX DESK BACK OFFICE.
002400* 07/02/91  RH   ADDED END-OF-RUN COUNT SUMMARY PER OPS REQUEST.
002500* 11/19/92  KOY  ADDED SELF-TEST QUERY SCRIPT (PR-92-233) SO THE
002600*                DRIVER CAN BE RUN STANDALONE IN THE TEST REGION
002700*                WITHOUT A DOWNSTREAM QUERY FEED.
002800* 03/08/94  KOY  WIDENED THE BATCH TABLE TO 500 ENTRIES -- LP2
002900*                FEED WAS TRUNCATING AT THE OLD 200 LIMIT.
003000* 09/23/96  TMB  ADDED UPSI-0 TRACE SWITCH FOR OPS DIAGNOSIS OF
003100*                LONG-RUNNING BATCHES (PR-96-071).
003200* 02/11/98  TMB  Y2K REMEDIATION -- RUN BANNER DATE CHANGED FROM
003300*                2-DIGIT ACCEPT FROM DATE TO THE DATE YYYYMMDD
003400*                PHRASE FOR A 4-DIGIT YEAR.
003500* 08/04/99  TMB  Y2K RE-TEST SIGNOFF, NO FURTHER CHANGES REQUIRED.
003600* 05/17/01  JPT  ADDED BATCHES-REJECTED COUNTER TO RUN SUMMARY
003700*                PER AUDIT FINDING CR-01-118.
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   MTC-3090.
004200 OBJECT-COMPUTER.   MTC-3090.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS IS WS-TRACE-ON
004500            OFF STATUS IS WS-TRACE-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MKTDATA-FILE ASSIGN TO MKTDATA
004900         ORGANIZATION LINE SEQUENTIAL
005000         STATUS FILE-STATUS-1.
005100     SELECT VWAP-RESULT-FILE ASSIGN TO VWAPRSLT
005200         ORGANIZATION LINE SEQUENTIAL
005300         STATUS FILE-STATUS-2.
005400     SELECT TOTQ-RESULT-FILE ASSIGN TO TOTQTY
005500         ORGANIZATION LINE SEQUENTIAL
005600         STATUS FILE-STATUS-3.
005700*****************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  MKTDATA-FILE; RECORD 37.
006100     COPY MDREC.
006200 FD  VWAP-RESULT-FILE; RECORD 26.
006300     COPY VWAPRES.
006400 FD  TOTQ-RESULT-FILE; RECORD 25.
006500     COPY TOTQRES.
006600*****************************************************************
006700 WORKING-STORAGE SECTION.
006800 77  FILE-STATUS-1               PIC X(2)  VALUE SPACES.
006900 77  FILE-STATUS-2               PIC X(2)  VALUE SPACES.
007000 77  FILE-STATUS-3               PIC X(2)  VALUE SPACES.
007100 77  WS-EOF-SWITCH               PIC X     VALUE "N".
007200     88  WS-EOF                            VALUE "Y".
007300 77  WS-BATCH-ACTIVE-SWITCH      PIC X     VALUE "N".
007400     88  WS-BATCH-ACTIVE                   VALUE "Y".
007500 77  WS-BATCHES-READ             PIC S9(4) COMP-5 VALUE ZERO.
007600 77  WS-BATCHES-REJECTED         PIC S9(4) COMP-5 VALUE ZERO.
007700 77  WS-QUERIES-RUN              PIC S9(4) COMP-5 VALUE ZERO.
007800*****************************************************************
007900* WS-TIME-FIELDS / WS-TIME-FIELDS-BROKEN -- RUN-BANNER TIMESTAMP.
008000* NO INTRINSIC FUNCTIONS USED -- ACCEPT FROM DATE/TIME PER SHOP
008100* STANDARD, BROKEN OUT VIA REDEFINES FOR THE DISPLAY LINES BELOW.
008200*****************************************************************
008300 01  WS-TIME-FIELDS.
008400     05  WS-TODAY-DATE           PIC 9(8).
008500     05  WS-NOW-TIME             PIC 9(8).
008600 01  WS-TIME-FIELDS-BROKEN REDEFINES WS-TIME-FIELDS.
008700     05  WS-BD-YYYY              PIC 9(4).
008800     05  WS-BD-MM                PIC 9(2).
008900     05  WS-BD-DD                PIC 9(2).
009000     05  WS-BD-HH                PIC 9(2).
009100     05  WS-BD-MIN               PIC 9(2).
009200     05  WS-BD-SEC               PIC 9(2).
009300     05  WS-BD-HUND              PIC 9(2).
009400*****************************************************************
009500 COPY PBREQ.
009600 COPY PBSTAT.
009700 COPY MDBATCH.
009800*****************************************************************
009900* WS-QUERY-SCRIPT-TABLE -- FIXED SELF-TEST QUERY SCRIPT RUN AFTER
010000* THE UPDATE FEED IS EXHAUSTED (PR-92-233).  BUILT AS ONE LITERAL
010100* BLOB, THEN REDEFINED AS A TABLE, THE SAME WAY SRCAUTH.cpy'S
010200* AUTHORIZED-SOURCE-TABLE IS BUILT.  WS-QS-VALUE-QTY AND
010300* WS-QS-VALUE-PRICE SHARE ONE SLOT -- A GETVWAP ROW USES THE
010400* QUANTITY VIEW, A GETTOTQ ROW USES THE PRICE VIEW.
010500*****************************************************************
010600 01  WS-QUERY-SCRIPT-TABLE-DATA.
010700     05  FILLER  PIC X(23) VALUE "GETVWAP BUY 00000000100".
010800     05  FILLER  PIC X(23) VALUE "GETVWAP SELL00000000075".
010900     05  FILLER  PIC X(23) VALUE "GETVWAP BUY 00000999999".
011000     05  FILLER  PIC X(23) VALUE "GETTOTQ BUY 00001250000".
011100     05  FILLER  PIC X(23) VALUE "GETTOTQ SELL00001260000".
011200     05  FILLER  PIC X(23) VALUE "GETVWAP SELL00000000010".
011300 01  WS-QUERY-SCRIPT-TABLE REDEFINES WS-QUERY-SCRIPT-TABLE-DATA.
011400     05  WS-QS-ENTRY OCCURS 6 TIMES INDEXED BY WS-QS-IX.
011500         10  WS-QS-OPERATION     PIC X(8).
011600         10  WS-QS-SIDE          PIC X(4).
011700         10  WS-QS-VALUE-QTY     PIC 9(11).
011800         10  WS-QS-VALUE-PRICE REDEFINES WS-QS-VALUE-QTY
011900                                 PIC 9(5)V9(4).
012000*****************************************************************
012100 PROCEDURE DIVISION.
012200*****************************************************************
012300 0000-MAIN-CONTROL.
012400     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
012500     PERFORM 0200-PROCESS-BATCHES THRU 0200-EXIT
012600         UNTIL WS-EOF.
012700     PERFORM 0300-RUN-QUERY-SCRIPT THRU 0300-EXIT.
012800     PERFORM 0900-CLOSE-DOWN.
012900*****************************************************************
013000* 0100-INITIALIZE -- OPEN THE THREE OWNED FILES, RESET THE BOOK
013100* THROUGH THE PROXY BEFORE THE FIRST UPDATE IS EVER APPLIED.
013200*****************************************************************
013300 0100-INITIALIZE.
013400     OPEN INPUT  MKTDATA-FILE.
013500     OPEN OUTPUT VWAP-RESULT-FILE.
013600     OPEN OUTPUT TOTQ-RESULT-FILE.
013700     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
013800     ACCEPT WS-NOW-TIME   FROM TIME.
013900     DISPLAY "FXPBDRV RUN STARTING " WS-BD-YYYY "-" WS-BD-MM
014000             "-" WS-BD-DD " " WS-BD-HH ":" WS-BD-MIN.
014100     MOVE "RESET" TO PB-OPERATION.
014200     CALL "FXPBPROX" USING PB-REQUEST MB-BATCH VQ-RESULT
014300             TQ-RESULT PB-STATUS.
014400 0100-EXIT.
014500     EXIT.
014600*****************************************************************
014700* 0200-PROCESS-BATCHES -- READS MKTDATA.DAT ONE LINE AT A TIME.
014800* A RUN OF LINES SHARING MD-SOURCE IS ONE UPDATE BATCH; A CHANGE
014900* OF SOURCE OR END OF FILE CLOSES THE CURRENT BATCH AND FORWARDS
015000* IT TO FXPBPROX.
015100*****************************************************************
015200 0200-PROCESS-BATCHES.
015300     READ MKTDATA-FILE INTO MD-RECORD
015400         AT END
015500             SET WS-EOF TO TRUE
015600             IF WS-BATCH-ACTIVE
015700                 PERFORM 0250-FLUSH-BATCH THRU 0250-EXIT
015800             END-IF
015900             GO TO 0200-EXIT.
016000     IF NOT WS-BATCH-ACTIVE
016100         PERFORM 0260-START-BATCH THRU 0260-EXIT
016200     ELSE
016300         IF MD-SOURCE NOT = MB-SOURCE
016400             PERFORM 0250-FLUSH-BATCH THRU 0250-EXIT
016500             PERFORM 0260-START-BATCH THRU 0260-EXIT
016600         END-IF
016700     END-IF.
016800     PERFORM 0270-ADD-TO-BATCH THRU 0270-EXIT.
016900 0200-EXIT.
017000     EXIT.
017100*****************************************************************
017200 0250-FLUSH-BATCH.
017300     MOVE "UPDATE" TO PB-OPERATION.
017400     CALL "FXPBPROX" USING PB-REQUEST MB-BATCH VQ-RESULT
017500             TQ-RESULT PB-STATUS.
017600     ADD 1 TO WS-BATCHES-READ.
017700     IF NOT PB-RC-OK
017800         ADD 1 TO WS-BATCHES-REJECTED
017900     END-IF.
018000     IF WS-TRACE-ON
018100         DISPLAY "FXPBDRV TRACE BATCH SOURCE=" MB-SOURCE
018200                 " COUNT=" MB-RECORD-COUNT
018300                 " RC=" PB-RETURN-CODE
018400     END-IF.
018500     MOVE "N" TO WS-BATCH-ACTIVE-SWITCH.
018600 0250-EXIT.
018700     EXIT.
018800*****************************************************************
018900 0260-START-BATCH.
019000     MOVE MD-SOURCE TO MB-SOURCE.
019100     MOVE ZERO TO MB-RECORD-COUNT.
019200     SET WS-BATCH-ACTIVE TO TRUE.
019300 0260-EXIT.
019400     EXIT.
019500*****************************************************************
019600 0270-ADD-TO-BATCH.
019700     IF MB-RECORD-COUNT < 500
019800         ADD 1 TO MB-RECORD-COUNT
019900         SET MB-IX TO MB-RECORD-COUNT
020000         MOVE MD-INSTRUMENT TO MB-INSTRUMENT (MB-IX)
020100         MOVE MD-SIDE       TO MB-SIDE       (MB-IX)
020200         MOVE MD-PRICE      TO MB-PRICE      (MB-IX)
020300         MOVE MD-QUANTITY   TO MB-QUANTITY   (MB-IX)
020400     END-IF.
020500 0270-EXIT.
020600     EXIT.
020700*****************************************************************
020800* 0300-RUN-QUERY-SCRIPT -- DRIVES THE FIXED SELF-TEST SCRIPT
020900* (PR-92-233) AFTER THE UPDATE FEED IS EXHAUSTED.
021000*****************************************************************
021100 0300-RUN-QUERY-SCRIPT.
021200     PERFORM 0350-RUN-ONE-QUERY THRU 0350-EXIT
021300         VARYING WS-QS-IX FROM 1 BY 1
021400         UNTIL WS-QS-IX > 6.
021500 0300-EXIT.
021600     EXIT.
021700*****************************************************************
021800 0350-RUN-ONE-QUERY.
021900     MOVE WS-QS-OPERATION (WS-QS-IX) TO PB-OPERATION.
022000     MOVE WS-QS-SIDE      (WS-QS-IX) TO PB-SIDE.
022100     IF PB-OP-GET-VWAP
022200         MOVE WS-QS-VALUE-QTY (WS-QS-IX) TO PB-TARGET-QTY
022300     ELSE
022400         MOVE WS-QS-VALUE-PRICE (WS-QS-IX) TO PB-PRICE
022500     END-IF.
022600     CALL "FXPBPROX" USING PB-REQUEST MB-BATCH VQ-RESULT
022700             TQ-RESULT PB-STATUS.
022800     ADD 1 TO WS-QUERIES-RUN.
022900     IF PB-OP-GET-VWAP
023000         WRITE VQ-RESULT
023100     ELSE
023200         WRITE TQ-RESULT
023300     END-IF.
023400 0350-EXIT.
023500     EXIT.
023600*****************************************************************
023700* 0900-CLOSE-DOWN -- TELLS THE PROXY TO CLOSE AUDITLOG.DAT, THEN
023800* CLOSES THE DRIVER'S OWN FILES AND PRINTS THE RUN SUMMARY.
023900*****************************************************************
024000 0900-CLOSE-DOWN.
024100     MOVE "CLOSEAUD" TO PB-OPERATION.
024200     CALL "FXPBPROX" USING PB-REQUEST MB-BATCH VQ-RESULT
024300             TQ-RESULT PB-STATUS.
024400     CLOSE MKTDATA-FILE.
024500     CLOSE VWAP-RESULT-FILE.
024600     CLOSE TOTQ-RESULT-FILE.
024700     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
024800     ACCEPT WS-NOW-TIME   FROM TIME.
024900     DISPLAY "FXPBDRV RUN COMPLETE " WS-BD-YYYY "-" WS-BD-MM
025000             "-" WS-BD-DD " " WS-BD-HH ":" WS-BD-MIN.
025100     DISPLAY "FXPBDRV BATCHES READ     = " WS-BATCHES-READ.
025200     DISPLAY "FXPBDRV BATCHES REJECTED = " WS-BATCHES-REJECTED.
025300     DISPLAY "FXPBDRV QUERIES RUN      = " WS-QUERIES-RUN.
025400     STOP RUN.
