000100*****************************************************************
000200* TOTQRES   -- TOTAL-QTY-QUERY-RESULT, ONE LINE WRITTEN TO
000300*              TOTQTY.DAT PER GET-TOTAL-QTY QUERY.
000400*****************************************************************
000500 01  TQ-RESULT.
000600     05  TQ-SIDE                     PIC X(4).
000700     05  TQ-PRICE                    PIC S9(5)V9(4) COMP-3.
000800     05  TQ-TOTAL-QTY                PIC S9(11) COMP-3.
000900     05  FILLER                      PIC X(10).
