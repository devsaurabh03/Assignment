000100*****************************************************************
000200* PBSTAT    -- RETURN/STATUS BLOCK, PASSED BACK UP THE CALL
000300*              CHAIN SO AN UNAUTHORIZED OR SHORT-BOOK CONDITION
000400*              CAN BE REPORTED WITHOUT ABENDING THE CALLER.
000500*****************************************************************
000600 01  PB-STATUS.
000700     05  PB-RETURN-CODE              PIC S9(4) COMP-5.
000800         88  PB-RC-OK                VALUE 0.
000900         88  PB-RC-UNAUTHORIZED      VALUE 4.
001000         88  PB-RC-INSUFFICIENT-QTY  VALUE 8.
001100     05  PB-MESSAGE                  PIC X(60).
001200     05  FILLER                      PIC X(4).
