000100*****************************************************************
000200* MDREC     -- MARKET DATA RECORD (ONE LP QUOTE LINE)
000300*              ONE MARKET-DATA-RECORD PER LINE OF MKTDATA.DAT.
000400*              A RUN OF CONSECUTIVE LINES SHARING MD-SOURCE IS
000500*              ONE UPDATE BATCH FOR THAT SOURCE.
000600*****************************************************************
000700 01  MD-RECORD.
000800     05  MD-SOURCE               PIC X(4).
000900     05  MD-INSTRUMENT           PIC X(8).
001000     05  MD-SIDE                 PIC X(4).
001100         88  MD-SIDE-BUY         VALUE "BUY ".
001200         88  MD-SIDE-SELL        VALUE "SELL".
001300     05  MD-PRICE                PIC S9(5)V9(4) COMP-3.
001400     05  MD-QUANTITY             PIC S9(11) COMP-3.
001500     05  FILLER                  PIC X(10).
