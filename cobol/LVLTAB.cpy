000100*****************************************************************
000200* LVLTAB    -- ONE SIDE'S PRICE-LEVELS, ALREADY IN BEST-TO-WORST
000300*              ORDER, PASSED FROM FXPBOOK TO FXAGGR FOR THE VWAP
000400*              AND TOTAL-QUANTITY-AT-PRICE CALCULATIONS.
000500*              LT-PRICE-QTY-KEY GIVES A SINGLE-FIELD VIEW OF ONE
000600*              LEVEL'S PRICE-AND-QUANTITY PAIR FOR THE
000700*              AGGREGATION LOOP'S RUNNING-TOTAL TRACE DISPLAY.
000800*****************************************************************
000900 01  LT-LEVEL-TABLE.
001000     05  LT-LEVEL-COUNT              PIC S9(4) COMP-5.
001100     05  FILLER                      PIC X(4).
001200     05  LT-LEVEL OCCURS 0 TO 200 TIMES
001300             DEPENDING ON LT-LEVEL-COUNT
001400             INDEXED BY LT-IX.
001500         10  LT-SOURCE               PIC X(4).
001600         10  LT-PRICE-AND-QTY.
001700             15  LT-PRICE            PIC S9(5)V9(4) COMP-3.
001800             15  LT-QUANTITY         PIC S9(11) COMP-3.
001900         10  LT-PRICE-QTY-KEY REDEFINES LT-PRICE-AND-QTY
002000                                     PIC X(11).
002100         10  FILLER                  PIC X(4).
