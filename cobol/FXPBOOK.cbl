000100*****************************************************************
000200* MERIDIAN TRUST & CLEARING CORP. -- TREASURY SYSTEMS GROUP
000300* ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE.
000400* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000500* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000600*
000700* #ident "@(#) fxbook/FXPBOOK.cbl 3.7"
000800* static char sccsid[] = "@(#) fxbook/FXPBOOK.cbl 3.7";
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     FXPBOOK.
001200 AUTHOR.         K OYELARAN.
001300 INSTALLATION.   MERIDIAN TRUST - TREASURY SYSTEMS GROUP.
001400 DATE-WRITTEN.   06/28/91.
001500 DATE-COMPILED.
001600 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
001700*****************************************************************
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 06/28/91  RH   ORIGINAL CODING PER TS-91-014.  OWNS THE TWO
002100*                IN-MEMORY LEVEL TABLES (BIDS, OFFERS) AND THE
002200*                REPLACE-ON-UPDATE LOGIC, SAME SHAPE AS THE OLD
002300*                QUOTE-FILE UPDATE SERVER BUT AGAINST TABLES
002400*                INSTEAD OF THE INDEXED FILE.
002500* 08/11/91  RH   FIXED ORDERING BUG -- OFFERS MUST SORT PRICE
002600*                ASCENDING, BIDS PRICE DESCENDING (PR-91-088).
002700* 03/08/94  KOY  WIDENED BOTH LEVEL TABLES TO 500 ENTRIES TO
002800*                MATCH THE WIDER BATCH TABLE (SEE FXPBDRV LOG).
002900* 01/14/95  KOY  CORRECTED DEDUP KEY -- LEVELS ARE UNIQUE BY
003000*                (PRICE, QUANTITY, SOURCE), NOT BY PRICE ALONE;
003100*                A SECOND SOURCE QUOTING THE SAME PRICE IS A
003200*                SEPARATE LEVEL, NOT A REPLACEMENT (PR-95-002).
003300* 09/23/96  TMB  ADDED UPSI-0 TRACE SWITCH, SHARED WITH FXPBDRV
003400*                AND FXPBPROX, FOR TABLE-MAINTENANCE DIAGNOSIS.
003500* 02/11/98  TMB  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,
003600*                NO CHANGES REQUIRED.
003700* 05/17/01  JPT  NO LOGIC CHANGE -- COMMENT CLEANUP ONLY, PER
003800*                AUDIT FINDING CR-01-118.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   MTC-3090.
004300 OBJECT-COMPUTER.   MTC-3090.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS WS-TRACE-ON
004600            OFF STATUS IS WS-TRACE-OFF.
004700*****************************************************************
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  WS-SIDE-IX                  PIC S9(4) COMP-5 VALUE ZERO.
005100 77  WS-SCAN-IX                  PIC S9(4) COMP-5 VALUE ZERO.
005200 77  WS-COMPACT-IX               PIC S9(4) COMP-5 VALUE ZERO.
005300 77  WS-INSERT-IX                PIC S9(4) COMP-5 VALUE ZERO.
005400 77  WS-KEEP-SWITCH              PIC X     VALUE "Y".
005500     88  WS-KEEP-LEVEL                     VALUE "Y".
005600 77  WS-BD-TEMP-KEY               PIC X(15).
005700 77  WS-OF-TEMP-KEY               PIC X(15).
005800*****************************************************************
005900* WS-BIDS-TABLE / WS-OFFERS-TABLE -- THE TWO PRIORITY-ORDERED
006000* LEVEL SETS, ONE PER SIDE OF THE BOOK, HELD AS AN OCCURS TABLE
006100* AND MAINTAINED IN SORTED ORDER ON EVERY INSERT (SEE
006200* 0550-INSERT-LEVEL).
006300* WS-BD-COMPARE-KEY / WS-OF-COMPARE-KEY REDEFINE EACH ENTRY AS A
006400* SINGLE COMPARABLE FIELD SO A COMPACTION OR BUBBLE SWAP MOVES ALL
006500* THREE FIELDS IN ONE MOVE INSTEAD OF THREE.
006600*****************************************************************
006700 01  WS-BIDS-TABLE.
006800     05  WS-BD-COUNT             PIC S9(4) COMP-5 VALUE ZERO.
006900     05  WS-BD-ENTRY OCCURS 0 TO 500 TIMES
007000             DEPENDING ON WS-BD-COUNT
007100             INDEXED BY WS-BD-IX.
007200         10  WS-BD-FIELDS.
007300             15  WS-BD-SOURCE    PIC X(4).
007400             15  WS-BD-PRICE     PIC S9(5)V9(4) COMP-3.
007500             15  WS-BD-QUANTITY  PIC S9(11) COMP-3.
007600         10  WS-BD-COMPARE-KEY REDEFINES WS-BD-FIELDS
007700                                 PIC X(15).
007800 01  WS-OFFERS-TABLE.
007900     05  WS-OF-COUNT             PIC S9(4) COMP-5 VALUE ZERO.
008000     05  WS-OF-ENTRY OCCURS 0 TO 500 TIMES
008100             DEPENDING ON WS-OF-COUNT
008200             INDEXED BY WS-OF-IX.
008300         10  WS-OF-FIELDS.
008400             15  WS-OF-SOURCE    PIC X(4).
008500             15  WS-OF-PRICE     PIC S9(5)V9(4) COMP-3.
008600             15  WS-OF-QUANTITY  PIC S9(11) COMP-3.
008700         10  WS-OF-COMPARE-KEY REDEFINES WS-OF-FIELDS
008800                                 PIC X(15).
008900*****************************************************************
009000* WS-SIDE-PARTITION -- ONE SIDE'S DISTINCT-PRICE LEVELS BUILT
009100* FROM THE INCOMING BATCH (STEP 3/4 OF THE UPDATE RULE) BEFORE
009200* THEY ARE MERGED INTO WS-BIDS-TABLE OR WS-OFFERS-TABLE.
009300*****************************************************************
009400 01  WS-SIDE-PARTITION.
009500     05  WS-SP-COUNT              PIC S9(4) COMP-5 VALUE ZERO.
009600     05  WS-SP-ENTRY OCCURS 0 TO 500 TIMES
009700             DEPENDING ON WS-SP-COUNT
009800             INDEXED BY WS-SP-IX.
009900         10  WS-SP-PRICE          PIC S9(5)V9(4) COMP-3.
010000         10  WS-SP-QUANTITY       PIC S9(11) COMP-3.
010100*****************************************************************
010200 COPY LVLTAB.
010300*****************************************************************
010400 LINKAGE SECTION.
010500*****************************************************************
010600* THE FIVE ITEMS BELOW ALIAS THE CALLER'S STORAGE -- THIS PROGRAM
010700* NEVER OWNS PB-REQUEST/MB-BATCH/VQ-RESULT/TQ-RESULT/PB-STATUS,
010800* IT ONLY WORKS ON WHATEVER FXPBPROX PASSED DOWN.
010900*****************************************************************
011000 COPY PBREQ.
011100 COPY MDBATCH.
011200 COPY VWAPRES.
011300 COPY TOTQRES.
011400 COPY PBSTAT.
011500*****************************************************************
011600 PROCEDURE DIVISION USING PB-REQUEST MB-BATCH VQ-RESULT
011700         TQ-RESULT PB-STATUS.
011800*****************************************************************
011900 0100-DISPATCH.
012000     MOVE ZERO   TO PB-RETURN-CODE.
012100     MOVE SPACES TO PB-MESSAGE.
012200     IF PB-OP-UPDATE
012300         PERFORM 0200-UPDATE THRU 0200-EXIT
012400     ELSE IF PB-OP-RESET
012500         PERFORM 0300-RESET THRU 0300-EXIT
012600     ELSE IF PB-OP-GET-VWAP
012700         PERFORM 0400-GET-VWAP THRU 0400-EXIT
012800     ELSE IF PB-OP-GET-TOTQ
012900         PERFORM 0450-GET-TOTAL-QTY THRU 0450-EXIT
013000     END-IF.
013100     GOBACK.
013200*****************************************************************
013300* 0200-UPDATE -- REPLACE-ON-UPDATE RULE.  RUNS ONCE PER SIDE
013400* (BUY THEN SELL): REMOVE THE SOURCE'S EXISTING LEVELS ON THAT
013500* SIDE, THEN, IF THE BATCH HAS RECORDS FOR THAT SIDE, COLLAPSE
013600* THEM TO ONE LEVEL PER DISTINCT PRICE (LAST ONE IN WINS) AND
013700* MERGE THE RESULT INTO THE SIDE'S ORDERED TABLE.
013800*****************************************************************
013900 0200-UPDATE.
014000     IF MB-RECORD-COUNT = 0
014100         GO TO 0200-EXIT.
014200     MOVE "BUY " TO PB-SIDE.
014300     PERFORM 0210-UPDATE-ONE-SIDE THRU 0210-EXIT.
014400     MOVE "SELL" TO PB-SIDE.
014500     PERFORM 0210-UPDATE-ONE-SIDE THRU 0210-EXIT.
014600 0200-EXIT.
014700     EXIT.
014800*****************************************************************
014900 0210-UPDATE-ONE-SIDE.
015000     PERFORM 0500-REMOVE-SOURCE-LEVELS THRU 0500-EXIT.
015100     MOVE ZERO TO WS-SP-COUNT.
015200     PERFORM 0220-BUILD-PARTITION THRU 0220-EXIT
015300         VARYING MB-IX FROM 1 BY 1
015400         UNTIL MB-IX > MB-RECORD-COUNT.
015500     PERFORM 0550-INSERT-LEVEL THRU 0550-EXIT
015600         VARYING WS-SP-IX FROM 1 BY 1
015700         UNTIL WS-SP-IX > WS-SP-COUNT.
015800 0210-EXIT.
015900     EXIT.
016000*****************************************************************
016100* 0220-BUILD-PARTITION -- COLLAPSES SAME-PRICE RECORDS ON THE
016200* CURRENT SIDE (PB-SIDE) TO ONE PARTITION ENTRY, KEEPING THE
016300* QUANTITY OF WHICHEVER RECORD FOR THAT PRICE COMES LAST IN THE
016400* BATCH.
016500*****************************************************************
016600 0220-BUILD-PARTITION.
016700     IF MB-SIDE (MB-IX) NOT = PB-SIDE
016800         GO TO 0220-EXIT.
016900     MOVE "N" TO WS-KEEP-SWITCH.
017000     PERFORM 0230-FIND-PARTITION-PRICE THRU 0230-EXIT
017100         VARYING WS-SP-IX FROM 1 BY 1
017200         UNTIL WS-SP-IX > WS-SP-COUNT.
017300     IF WS-KEEP-LEVEL
017400         GO TO 0220-EXIT.
017500     ADD 1 TO WS-SP-COUNT.
017600     SET WS-SP-IX TO WS-SP-COUNT.
017700     MOVE MB-PRICE (MB-IX) TO WS-SP-PRICE (WS-SP-IX).
017800     MOVE MB-QUANTITY (MB-IX) TO WS-SP-QUANTITY (WS-SP-IX).
017900 0220-EXIT.
018000     EXIT.
018100*****************************************************************
018200 0230-FIND-PARTITION-PRICE.
018300     IF WS-SP-PRICE (WS-SP-IX) = MB-PRICE (MB-IX)
018400         MOVE MB-QUANTITY (MB-IX) TO WS-SP-QUANTITY (WS-SP-IX)
018500         SET WS-KEEP-LEVEL TO TRUE
018600     END-IF.
018700 0230-EXIT.
018800     EXIT.
018900*****************************************************************
019000* 0300-RESET -- CLEARS BOTH LEVEL SETS.  NO OUTPUT.
019100*****************************************************************
019200 0300-RESET.
019300     MOVE ZERO TO WS-BD-COUNT.
019400     MOVE ZERO TO WS-OF-COUNT.
019500 0300-EXIT.
019600     EXIT.
019700*****************************************************************
019800* 0400-GET-VWAP -- SELECTS THE SIDE'S TABLE (ALREADY IN
019900* BEST-TO-WORST ORDER), LOADS LVLTAB.cpy, AND CALLS FXAGGR.
020000*****************************************************************
020100 0400-GET-VWAP.
020200     PERFORM 0470-LOAD-LEVEL-TABLE THRU 0470-EXIT.
020300     MOVE PB-SIDE TO VQ-SIDE.
020400     MOVE PB-TARGET-QTY TO VQ-TARGET-QTY.
020500     CALL "FXAGGR" USING LT-LEVEL-TABLE PB-REQUEST VQ-RESULT
020600             TQ-RESULT.
020700 0400-EXIT.
020800     EXIT.
020900*****************************************************************
021000 0450-GET-TOTAL-QTY.
021100     PERFORM 0470-LOAD-LEVEL-TABLE THRU 0470-EXIT.
021200     MOVE PB-SIDE TO TQ-SIDE.
021300     MOVE PB-PRICE TO TQ-PRICE.
021400     CALL "FXAGGR" USING LT-LEVEL-TABLE PB-REQUEST VQ-RESULT
021500             TQ-RESULT.
021600 0450-EXIT.
021700     EXIT.
021800*****************************************************************
021900 0470-LOAD-LEVEL-TABLE.
022000     IF PB-SIDE-IS-BUY
022100         MOVE WS-BD-COUNT TO LT-LEVEL-COUNT
022200     ELSE
022300         MOVE WS-OF-COUNT TO LT-LEVEL-COUNT
022400     END-IF.
022500     PERFORM 0480-COPY-ONE-LEVEL THRU 0480-EXIT
022600         VARYING WS-SCAN-IX FROM 1 BY 1
022700         UNTIL WS-SCAN-IX > LT-LEVEL-COUNT.
022800 0470-EXIT.
022900     EXIT.
023000*****************************************************************
023100 0480-COPY-ONE-LEVEL.
023200     SET LT-IX TO WS-SCAN-IX.
023300     IF PB-SIDE-IS-BUY
023400         SET WS-BD-IX TO WS-SCAN-IX
023500         MOVE WS-BD-SOURCE   (WS-BD-IX) TO LT-SOURCE   (LT-IX)
023600         MOVE WS-BD-PRICE    (WS-BD-IX) TO LT-PRICE    (LT-IX)
023700         MOVE WS-BD-QUANTITY (WS-BD-IX) TO LT-QUANTITY (LT-IX)
023800     ELSE
023900         SET WS-OF-IX TO WS-SCAN-IX
024000         MOVE WS-OF-SOURCE   (WS-OF-IX) TO LT-SOURCE   (LT-IX)
024100         MOVE WS-OF-PRICE    (WS-OF-IX) TO LT-PRICE    (LT-IX)
024200         MOVE WS-OF-QUANTITY (WS-OF-IX) TO LT-QUANTITY (LT-IX)
024300     END-IF.
024400 0480-EXIT.
024500     EXIT.
024600*****************************************************************
024700* 0500-REMOVE-SOURCE-LEVELS -- COMPACTS THE CURRENT SIDE'S TABLE
024800* (PB-SIDE), DROPPING EVERY ENTRY BELONGING TO MB-SOURCE.
024900*****************************************************************
025000 0500-REMOVE-SOURCE-LEVELS.
025100     MOVE ZERO TO WS-COMPACT-IX.
025200     IF PB-SIDE-IS-BUY
025300         PERFORM 0510-COMPACT-BIDS THRU 0510-EXIT
025400             VARYING WS-SCAN-IX FROM 1 BY 1
025500             UNTIL WS-SCAN-IX > WS-BD-COUNT
025600         MOVE WS-COMPACT-IX TO WS-BD-COUNT
025700     ELSE
025800         PERFORM 0520-COMPACT-OFFERS THRU 0520-EXIT
025900             VARYING WS-SCAN-IX FROM 1 BY 1
026000             UNTIL WS-SCAN-IX > WS-OF-COUNT
026100         MOVE WS-COMPACT-IX TO WS-OF-COUNT
026200     END-IF.
026300 0500-EXIT.
026400     EXIT.
026500*****************************************************************
026600 0510-COMPACT-BIDS.
026700     SET WS-BD-IX TO WS-SCAN-IX.
026800     IF WS-BD-SOURCE (WS-BD-IX) NOT = MB-SOURCE
026900         MOVE WS-BD-COMPARE-KEY (WS-BD-IX) TO WS-BD-TEMP-KEY
027000         ADD 1 TO WS-COMPACT-IX
027100         SET WS-BD-IX TO WS-COMPACT-IX
027200         MOVE WS-BD-TEMP-KEY TO WS-BD-COMPARE-KEY (WS-BD-IX)
027300     END-IF.
027400 0510-EXIT.
027500     EXIT.
027600*****************************************************************
027700 0520-COMPACT-OFFERS.
027800     SET WS-OF-IX TO WS-SCAN-IX.
027900     IF WS-OF-SOURCE (WS-OF-IX) NOT = MB-SOURCE
028000         MOVE WS-OF-COMPARE-KEY (WS-OF-IX) TO WS-OF-TEMP-KEY
028100         ADD 1 TO WS-COMPACT-IX
028200         SET WS-OF-IX TO WS-COMPACT-IX
028300         MOVE WS-OF-TEMP-KEY TO WS-OF-COMPARE-KEY (WS-OF-IX)
028400     END-IF.
028500 0520-EXIT.
028600     EXIT.
028700*****************************************************************
028800* 0550-INSERT-LEVEL -- INSERTS ONE PARTITION ENTRY INTO THE
028900* CURRENT SIDE'S ORDERED TABLE (BIDS: PRICE DESC/QTY DESC/SOURCE
029000* ASC; OFFERS: PRICE ASC/QTY DESC/SOURCE ASC).  NO DUPLICATE
029100* (PRICE, QUANTITY, SOURCE) CAN ARISE HERE -- 0500 ALREADY
029200* STRIPPED THE SOURCE'S OLD LEVELS AND 0220 COLLAPSED THE BATCH
029300* TO ONE ENTRY PER PRICE, SO EACH INSERT IS KNOWN DISTINCT.
029400*****************************************************************
029500 0550-INSERT-LEVEL.
029600     IF PB-SIDE-IS-BUY
029700         ADD 1 TO WS-BD-COUNT
029800         SET WS-BD-IX TO WS-BD-COUNT
029900         MOVE MB-SOURCE TO WS-BD-SOURCE (WS-BD-IX)
030000         MOVE WS-SP-PRICE (WS-SP-IX) TO WS-BD-PRICE (WS-BD-IX)
030100         MOVE WS-SP-QUANTITY (WS-SP-IX)
030200                 TO WS-BD-QUANTITY (WS-BD-IX)
030300         PERFORM 0560-BUBBLE-BIDS THRU 0560-EXIT
030400     ELSE
030500         ADD 1 TO WS-OF-COUNT
030600         SET WS-OF-IX TO WS-OF-COUNT
030700         MOVE MB-SOURCE TO WS-OF-SOURCE (WS-OF-IX)
030800         MOVE WS-SP-PRICE (WS-SP-IX) TO WS-OF-PRICE (WS-OF-IX)
030900         MOVE WS-SP-QUANTITY (WS-SP-IX)
031000                 TO WS-OF-QUANTITY (WS-OF-IX)
031100         PERFORM 0570-BUBBLE-OFFERS THRU 0570-EXIT
031200     END-IF.
031300 0550-EXIT.
031400     EXIT.
031500*****************************************************************
031600* 0560-BUBBLE-BIDS -- WALKS THE NEW LAST ENTRY BACKWARD UNTIL ITS
031700* KEY (PRICE DESC, QTY DESC, SOURCE ASC) IS IN ORDER.  A PLAIN
031800* INSERTION-SORT BUBBLE, ADEQUATE FOR THE 500-ENTRY CEILING.
031900*****************************************************************
032000 0560-BUBBLE-BIDS.
032100     SET WS-SCAN-IX TO WS-BD-COUNT.
032200     PERFORM 0565-BUBBLE-ONE-BID THRU 0565-EXIT
032300         UNTIL WS-SCAN-IX < 2.
032400 0560-EXIT.
032500     EXIT.
032600*****************************************************************
032700 0565-BUBBLE-ONE-BID.
032800     SET WS-BD-IX TO WS-SCAN-IX.
032900     COMPUTE WS-INSERT-IX = WS-SCAN-IX - 1.
033000     IF WS-BD-PRICE (WS-INSERT-IX) < WS-BD-PRICE (WS-BD-IX)
033100         PERFORM 0566-SWAP-BIDS THRU 0566-EXIT
033200         SUBTRACT 1 FROM WS-SCAN-IX
033300     ELSE IF WS-BD-PRICE (WS-INSERT-IX) = WS-BD-PRICE (WS-BD-IX)
033400             AND WS-BD-QUANTITY (WS-INSERT-IX)
033500                     < WS-BD-QUANTITY (WS-BD-IX)
033600         PERFORM 0566-SWAP-BIDS THRU 0566-EXIT
033700         SUBTRACT 1 FROM WS-SCAN-IX
033800     ELSE IF WS-BD-PRICE (WS-INSERT-IX) = WS-BD-PRICE (WS-BD-IX)
033900             AND WS-BD-QUANTITY (WS-INSERT-IX)
034000                     = WS-BD-QUANTITY (WS-BD-IX)
034100             AND WS-BD-SOURCE (WS-INSERT-IX)
034200                     > WS-BD-SOURCE (WS-BD-IX)
034300         PERFORM 0566-SWAP-BIDS THRU 0566-EXIT
034400         SUBTRACT 1 FROM WS-SCAN-IX
034500     ELSE
034600         MOVE 1 TO WS-SCAN-IX
034700     END-IF.
034800 0565-EXIT.
034900     EXIT.
035000*****************************************************************
035100 0566-SWAP-BIDS.
035200     SET WS-BD-IX TO WS-SCAN-IX.
035300     MOVE WS-BD-COMPARE-KEY (WS-BD-IX) TO WS-BD-TEMP-KEY.
035400     MOVE WS-BD-COMPARE-KEY (WS-INSERT-IX)
035500             TO WS-BD-COMPARE-KEY (WS-BD-IX).
035600     SET WS-BD-IX TO WS-INSERT-IX.
035700     MOVE WS-BD-TEMP-KEY TO WS-BD-COMPARE-KEY (WS-BD-IX).
035800 0566-EXIT.
035900     EXIT.
036000*****************************************************************
036100 0570-BUBBLE-OFFERS.
036200     SET WS-SCAN-IX TO WS-OF-COUNT.
036300     PERFORM 0575-BUBBLE-ONE-OFFER THRU 0575-EXIT
036400         UNTIL WS-SCAN-IX < 2.
036500 0570-EXIT.
036600     EXIT.
036700*****************************************************************
036800 0575-BUBBLE-ONE-OFFER.
036900     SET WS-OF-IX TO WS-SCAN-IX.
037000     COMPUTE WS-INSERT-IX = WS-SCAN-IX - 1.
037100     IF WS-OF-PRICE (WS-INSERT-IX) > WS-OF-PRICE (WS-OF-IX)
037200         PERFORM 0576-SWAP-OFFERS THRU 0576-EXIT
037300         SUBTRACT 1 FROM WS-SCAN-IX
037400     ELSE IF WS-OF-PRICE (WS-INSERT-IX) = WS-OF-PRICE (WS-OF-IX)
037500             AND WS-OF-QUANTITY (WS-INSERT-IX)
037600                     < WS-OF-QUANTITY (WS-OF-IX)
037700         PERFORM 0576-SWAP-OFFERS THRU 0576-EXIT
037800         SUBTRACT 1 FROM WS-SCAN-IX
037900     ELSE IF WS-OF-PRICE (WS-INSERT-IX) = WS-OF-PRICE (WS-OF-IX)
038000             AND WS-OF-QUANTITY (WS-INSERT-IX)
038100                     = WS-OF-QUANTITY (WS-OF-IX)
038200             AND WS-OF-SOURCE (WS-INSERT-IX)
038300                     > WS-OF-SOURCE (WS-OF-IX)
038400         PERFORM 0576-SWAP-OFFERS THRU 0576-EXIT
038500         SUBTRACT 1 FROM WS-SCAN-IX
038600     ELSE
038700         MOVE 1 TO WS-SCAN-IX
038800     END-IF.
038900 0575-EXIT.
039000     EXIT.
039100*****************************************************************
039200 0576-SWAP-OFFERS.
039300     SET WS-OF-IX TO WS-SCAN-IX.
039400     MOVE WS-OF-COMPARE-KEY (WS-OF-IX) TO WS-OF-TEMP-KEY.
039500     MOVE WS-OF-COMPARE-KEY (WS-INSERT-IX)
039600             TO WS-OF-COMPARE-KEY (WS-OF-IX).
039700     SET WS-OF-IX TO WS-INSERT-IX.
039800     MOVE WS-OF-TEMP-KEY TO WS-OF-COMPARE-KEY (WS-OF-IX).
039900 0576-EXIT.
040000     EXIT.
