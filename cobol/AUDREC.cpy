000100*****************************************************************
000200* AUDREC    -- AUDIT-LOG-RECORD, ONE LINE PER CALL INTO
000300*              FXPBPROX, WRITTEN TO AUDITLOG.DAT IN CALL ORDER.
000400*****************************************************************
000500 01  AL-RECORD.
000600     05  AL-TIMESTAMP                PIC X(26).
000700     05  AL-OPERATION                PIC X(20).
000800     05  AL-DETAILS                  PIC X(80).
000900     05  FILLER                      PIC X(4).
