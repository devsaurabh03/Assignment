000100*****************************************************************
000200* VWAPRES   -- VWAP-QUERY-RESULT, ONE LINE WRITTEN TO VWAPRSLT.DAT
000300*              PER GET-VWAP QUERY DRIVEN BY FXPBDRV.
000400*****************************************************************
000500 01  VQ-RESULT.
000600     05  VQ-SIDE                     PIC X(4).
000700     05  VQ-TARGET-QTY               PIC S9(11) COMP-3.
000800     05  VQ-VWAP                     PIC S9(5)V9(4) COMP-3.
000900     05  VQ-STATUS                   PIC X(1).
001000         88  VQ-SUCCESS              VALUE "S".
001100         88  VQ-FAILURE              VALUE "F".
001200     05  FILLER                      PIC X(10).
