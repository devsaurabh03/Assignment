000100*****************************************************************
000200* MERIDIAN TRUST & CLEARING CORP. -- TREASURY SYSTEMS GROUP
000300* ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE.
000400* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000500* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000600*
000700* #ident "@(#) fxbook/FXPBPROX.cbl 2.4"
000800* static char sccsid[] = "@(#) fxbook/FXPBPROX.cbl 2.4";
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     FXPBPROX.
001200 AUTHOR.         R HALVERSEN.
001300 INSTALLATION.   MERIDIAN TRUST - TREASURY SYSTEMS GROUP.
001400 DATE-WRITTEN.   06/21/91.
001500 DATE-COMPILED.
001600 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
001700*****************************************************************
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 06/21/91  RH   ORIGINAL CODING PER TS-91-014.  GATES EVERY CALL
002100*                INTO THE PRICE BOOK BEHIND AN LP AUTHORIZATION
002200*                CHECK AND AN AUDIT RECORD -- SAME SHAPE AS THE
002300*                OLD FUND-PRICE LOOKUP-THEN-LOG SERVER.
002400* 08/30/91  RH   ADDED CLOSEAUD OPERATION SO FXPBDRV CAN CLOSE
002500*                AUDITLOG.DAT CLEANLY AT END OF RUN.
002600* 04/02/93  KOY  CORRECTED AUTHORIZATION RULE -- RESET AND THE
002700*                TWO QUERY OPERATIONS ARE NOT SOURCE-SCOPED, ONLY
002800*                UPDATE IS (AUDIT FINDING PR-93-009).
002900* 09/23/96  TMB  ADDED UPSI-0 TRACE SWITCH, SHARED WITH FXPBDRV,
003000*                FOR OPS DIAGNOSIS OF LONG-RUNNING BATCHES.
003100* 02/11/98  TMB  Y2K REMEDIATION -- AUDIT TIMESTAMP REBUILT FROM
003200*                DATE YYYYMMDD FOR A 4-DIGIT YEAR.  RETAINED THE
003300*                OLD 2-DIGIT YEAR VIEW ALONGSIDE IT, EMBEDDED IN
003400*                AL-DETAILS, BECAUSE THE FXRECON DOWNSTREAM JOB
003500*                STILL KEYS OFF THE OLD 6-DIGIT STAMP (PR-98-041).
003600* 08/04/99  TMB  Y2K RE-TEST SIGNOFF, NO FURTHER CHANGES REQUIRED.
003700* 05/17/01  JPT  NO LOGIC CHANGE -- COMMENT CLEANUP ONLY, PER
003800*                AUDIT FINDING CR-01-118.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   MTC-3090.
004300 OBJECT-COMPUTER.   MTC-3090.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS WS-TRACE-ON
004600            OFF STATUS IS WS-TRACE-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT AUDIT-LOG-FILE ASSIGN TO AUDITLOG
005000         ORGANIZATION LINE SEQUENTIAL
005100         STATUS FILE-STATUS-1.
005200*****************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  AUDIT-LOG-FILE; RECORD 130.
005600     COPY AUDREC.
005700*****************************************************************
005800 WORKING-STORAGE SECTION.
005900 77  FILE-STATUS-1               PIC X(2)  VALUE SPACES.
006000 77  WS-AUDIT-OPEN-SWITCH        PIC X     VALUE "N".
006100     88  WS-AUDIT-OPEN                     VALUE "Y".
006200 77  WS-AUTH-SUBSCRIPT           PIC S9(4) COMP-5 VALUE ZERO.
006300 77  WS-AUTH-FOUND-SWITCH        PIC X     VALUE "N".
006400     88  WS-AUTH-FOUND                     VALUE "Y".
006500*****************************************************************
006600 COPY SRCAUTH.
006700*****************************************************************
006800* WS-TIME-FIELDS / WS-TIME-FIELDS-BROKEN -- BREAKS OUT THE RUN
006900* CLOCK FOR BUILDING AL-TIMESTAMP.  WS-LEGACY-DATE-VIEW IS A
007000* SECOND REDEFINE OF THE SAME BYTES CARRYING THE OLD 2-DIGIT
007100* CENTURY/YEAR FORM FXRECON STILL EXPECTS (PR-98-041) -- NO
007200* INTRINSIC FUNCTIONS, ACCEPT FROM DATE/TIME PER SHOP STANDARD.
007300*****************************************************************
007400 01  WS-TIME-FIELDS.
007500     05  WS-TODAY-DATE           PIC 9(8).
007600     05  WS-NOW-TIME             PIC 9(8).
007700 01  WS-TIME-FIELDS-BROKEN REDEFINES WS-TIME-FIELDS.
007800     05  WS-BD-YYYY              PIC 9(4).
007900     05  WS-BD-MM                PIC 9(2).
008000     05  WS-BD-DD                PIC 9(2).
008100     05  WS-BD-HH                PIC 9(2).
008200     05  WS-BD-MIN               PIC 9(2).
008300     05  WS-BD-SEC               PIC 9(2).
008400     05  WS-BD-HUND              PIC 9(2).
008500 01  WS-LEGACY-DATE-VIEW REDEFINES WS-TIME-FIELDS.
008600     05  WS-LEGACY-CENTURY       PIC 9(2).
008700     05  WS-LEGACY-YY            PIC 9(2).
008800     05  WS-LEGACY-MM            PIC 9(2).
008900     05  WS-LEGACY-DD            PIC 9(2).
009000     05  FILLER                  PIC 9(8).
009100*****************************************************************
009200 01  WS-AL-DETAIL-QTY            PIC ZZZZZZZZZZ9.
009300 01  WS-AL-DETAIL-PRICE          PIC ZZZZZ9.9999.
009400*****************************************************************
009500 LINKAGE SECTION.
009600*****************************************************************
009700* THE FIVE ITEMS BELOW ALIAS THE CALLER'S STORAGE -- THIS PROGRAM
009800* NEVER OWNS PB-REQUEST/MB-BATCH/VQ-RESULT/TQ-RESULT/PB-STATUS,
009900* IT ONLY WORKS ON WHATEVER FXPBDRV PASSED DOWN.
010000*****************************************************************
010100 COPY PBREQ.
010200 COPY MDBATCH.
010300 COPY VWAPRES.
010400 COPY TOTQRES.
010500 COPY PBSTAT.
010600*****************************************************************
010700 PROCEDURE DIVISION USING PB-REQUEST MB-BATCH VQ-RESULT
010800         TQ-RESULT PB-STATUS.
010900*****************************************************************
011000 0100-DISPATCH.
011100     MOVE ZERO  TO PB-RETURN-CODE.
011200     MOVE SPACES TO PB-MESSAGE.
011300     IF PB-OP-UPDATE
011400         PERFORM 0200-DO-UPDATE THRU 0200-EXIT
011500     ELSE IF PB-OP-RESET
011600         PERFORM 0300-DO-RESET THRU 0300-EXIT
011700     ELSE IF PB-OP-GET-VWAP
011800         PERFORM 0400-DO-GET-VWAP THRU 0400-EXIT
011900     ELSE IF PB-OP-GET-TOTQ
012000         PERFORM 0450-DO-GET-TOTQ THRU 0450-EXIT
012100     ELSE IF PB-OP-CLOSE-AUDIT
012200         PERFORM 0600-CLOSE-AUDIT THRU 0600-EXIT
012300     END-IF.
012400     GOBACK.
012500*****************************************************************
012600* 0200-DO-UPDATE -- AUTHORIZATION RULE.  AN EMPTY BATCH IS A
012700* NO-OP.  A NON-EMPTY BATCH FROM A SOURCE NOT IN SRCAUTH.cpy IS
012800* REJECTED OUTRIGHT, NOT AUDITED, AND NOT FORWARDED.  AN
012900* AUTHORIZED BATCH IS AUDITED, THEN FORWARDED TO FXPBOOK.
013000*****************************************************************
013100 0200-DO-UPDATE.
013200     IF MB-RECORD-COUNT = 0
013300         GO TO 0200-EXIT.
013400     MOVE "N" TO WS-AUTH-FOUND-SWITCH.
013500     PERFORM 0250-CHECK-ONE-SOURCE THRU 0250-EXIT
013600         VARYING WS-AUTH-SUBSCRIPT FROM 1 BY 1
013700         UNTIL WS-AUTH-SUBSCRIPT > 3.
013800     IF NOT WS-AUTH-FOUND
013900         SET PB-RC-UNAUTHORIZED TO TRUE
014000         STRING "UNAUTHORIZED SOURCE: " DELIMITED BY SIZE
014100                 MB-SOURCE DELIMITED BY SIZE
014200                 INTO PB-MESSAGE
014300         GO TO 0200-EXIT.
014400     PERFORM 0500-WRITE-AUDIT THRU 0500-EXIT.
014500     CALL "FXPBOOK" USING PB-REQUEST MB-BATCH VQ-RESULT
014600             TQ-RESULT PB-STATUS.
014700 0200-EXIT.
014800     EXIT.
014900*****************************************************************
015000 0250-CHECK-ONE-SOURCE.
015100     IF MB-SOURCE = AS-SOURCE (WS-AUTH-SUBSCRIPT)
015200         SET WS-AUTH-FOUND TO TRUE
015300     END-IF.
015400 0250-EXIT.
015500     EXIT.
015600*****************************************************************
015700 0300-DO-RESET.
015800     PERFORM 0500-WRITE-AUDIT THRU 0500-EXIT.
015900     CALL "FXPBOOK" USING PB-REQUEST MB-BATCH VQ-RESULT
016000             TQ-RESULT PB-STATUS.
016100 0300-EXIT.
016200     EXIT.
016300*****************************************************************
016400 0400-DO-GET-VWAP.
016500     PERFORM 0500-WRITE-AUDIT THRU 0500-EXIT.
016600     CALL "FXPBOOK" USING PB-REQUEST MB-BATCH VQ-RESULT
016700             TQ-RESULT PB-STATUS.
016800 0400-EXIT.
016900     EXIT.
017000*****************************************************************
017100 0450-DO-GET-TOTQ.
017200     PERFORM 0500-WRITE-AUDIT THRU 0500-EXIT.
017300     CALL "FXPBOOK" USING PB-REQUEST MB-BATCH VQ-RESULT
017400             TQ-RESULT PB-STATUS.
017500 0450-EXIT.
017600     EXIT.
017700*****************************************************************
017800* 0500-WRITE-AUDIT -- ONE AUDIT-LOG-RECORD PER CALL, WRITTEN
017900* BEFORE DELEGATION (AUDIT RULE).  OPENS AUDITLOG.DAT ON THE
018000* FIRST CALL OF THE RUN.
018100*****************************************************************
018200 0500-WRITE-AUDIT.
018300     IF NOT WS-AUDIT-OPEN
018400         OPEN OUTPUT AUDIT-LOG-FILE
018500         SET WS-AUDIT-OPEN TO TRUE
018600     END-IF.
018700     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
018800     ACCEPT WS-NOW-TIME   FROM TIME.
018900     STRING WS-BD-YYYY "-" WS-BD-MM "-" WS-BD-DD "-"
019000             WS-BD-HH "." WS-BD-MIN "." WS-BD-SEC "."
019100             WS-BD-HUND WS-LEGACY-YY WS-LEGACY-MM
019200             DELIMITED BY SIZE INTO AL-TIMESTAMP.
019300     MOVE SPACES TO AL-DETAILS.
019400     IF PB-OP-UPDATE
019500         MOVE "UPDATE" TO AL-OPERATION
019600         MOVE MB-RECORD-COUNT TO WS-AL-DETAIL-QTY
019700         STRING "SOURCE=" MB-SOURCE " COUNT=" WS-AL-DETAIL-QTY
019800                 DELIMITED BY SIZE INTO AL-DETAILS
019900     ELSE IF PB-OP-RESET
020000         MOVE "RESET" TO AL-OPERATION
020100     ELSE IF PB-OP-GET-VWAP
020200         MOVE "GET-VWAP" TO AL-OPERATION
020300         MOVE PB-TARGET-QTY TO WS-AL-DETAIL-QTY
020400         STRING "SIDE=" PB-SIDE " QTY=" WS-AL-DETAIL-QTY
020500                 DELIMITED BY SIZE INTO AL-DETAILS
020600     ELSE IF PB-OP-GET-TOTQ
020700         MOVE "GET-TOTAL-QTY" TO AL-OPERATION
020800         MOVE PB-PRICE TO WS-AL-DETAIL-PRICE
020900         STRING "SIDE=" PB-SIDE " PRICE=" WS-AL-DETAIL-PRICE
021000                 DELIMITED BY SIZE INTO AL-DETAILS
021100     END-IF.
021200     WRITE AL-RECORD.
021300     IF WS-TRACE-ON
021400         DISPLAY "FXPBPROX TRACE AUDIT " AL-OPERATION " "
021500                 AL-DETAILS
021600     END-IF.
021700 0500-EXIT.
021800     EXIT.
021900*****************************************************************
022000 0600-CLOSE-AUDIT.
022100     IF WS-AUDIT-OPEN
022200         CLOSE AUDIT-LOG-FILE
022300     END-IF.
022400 0600-EXIT.
022500     EXIT.
